000100*--------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*--------------------------------------------------------------
000400 PROGRAM-ID.      PGMLQBET.
000500 AUTHOR.          R CACERES MOLINA.
000600 INSTALLATION.    GTE SISTEMAS - LIQUIDACION DE APUESTAS.
000700 DATE-WRITTEN.    10/03/1992.
000800 DATE-COMPILED.
000900 SECURITY.        NINGUNA.
001000******************************************************************
001100*          LIQUIDACION BATCH DE APUESTAS DEPORTIVAS             *
001200*                                                                *
001300*     - LEE LA TABLA DE PARTIDOS DEL DIA (DDPARTI) Y LA CARGA   *
001400*       COMPLETA EN MEMORIA (TAB-PARTIDOS).                     *
001500*     - LEE LAS OPERACIONES DE LOS JUGADORES (DDOPERA) EN EL    *
001600*       ORDEN EN QUE VIENEN Y VA ACTUALIZANDO EL SALDO DE CADA  *
001700*       JUGADOR (TAB-JUGADORES) SEGUN DEPOSITO, RETIRO O        *
001800*       APUESTA AGREGANDO LAS APUESTAS ACEPTADAS A LA TABLA     *
001900*       TAB-APUESTAS.                                           *
002000*     - UNA VEZ LEIDAS TODAS LAS OPERACIONES, RECORRE LA TABLA  *
002100*       DE APUESTAS ACEPTADAS EN EL ORDEN EN QUE FUERON         *
002200*       ACEPTADAS Y LAS LIQUIDA CONTRA EL RESULTADO DEL PARTIDO,*
002300*       ACREDITANDO GANANCIAS SOLO A JUGADORES QUE SIGUEN       *
002400*       LEGITIMOS.  LO QUE PIERDE EL JUGADOR QUEDA EN LA CASA.  *
002500*     - GRABA EL INFORME FINAL EN DDRESUL CON TRES SECCIONES:   *
002600*       JUGADORES LEGITIMOS, JUGADORES ILEGITIMOS Y EL SALDO    *
002700*       FINAL DE LA CASA.                                       *
002800*     - UN JUGADOR QUEDA ILEGITIMO EN CUANTO INTENTA UN RETIRO  *
002900*       SUPERIOR A SU SALDO O UNA APUESTA QUE NO PUEDE CUBRIR   *
003000*       (SALDO INSUFICIENTE O YA TIENE APUESTA VIGENTE SOBRE EL *
003100*       MISMO PARTIDO).  SE GUARDA EL TEXTO DE ESA PRIMERA      *
003200*       OPERACION ILEGAL PARA EL INFORME.                       *
003300******************************************************************
003400*    HISTORIA DE CAMBIOS
003500*    ---------------------------------------------------------
003600*    10/03/1992 RCM        ALTA INICIAL DEL PROGRAMA
003700*    22/09/1992 RCM        TR-0212 SE AGREGA VALIDACION DE
003800*                          RETIRO CONTRA SALDO INSUFICIENTE
003900*    14/01/1994 RCM        TR-0587 SE PERMITE UNA SOLA APUESTA
004000*                          POR JUGADOR Y PARTIDO
004100*    30/06/1995 M.SOSA     TR-0910 SE AGREGA CONTROL DE TABLAS
004200*                          LLENAS (JUGADORES Y APUESTAS)
004300*    02/02/1999 RCM        Y2K - REVISADO, NO SE MANEJAN FECHAS
004400*                          DE CALENDARIO EN ESTE PROGRAMA
004500*    11/11/2001 M.SOSA     TR-1455 SE AGREGA MENSAJE DE ARCHIVO
004600*                          NO ENCONTRADO PARA DDPARTI Y DDOPERA
004700*    19/08/2004 J.PEREZ    TR-1890 EL RETIRO Y LA APUESTA
004800*                          RECHAZADOS DEJAN AL JUGADOR ILEGITIMO
004900*                          PERO SE SIGUE LEYENDO EL ARCHIVO
005000*    07/05/2008 J.PEREZ    TR-2244 SE CAMBIA TASA A 4 DECIMALES
005100*                          POR PEDIDO DE SALA DE JUEGOS
005200*    23/10/2012 M.SOSA     TR-2977 SE AGREGA UPSI-0 PARA MODO
005300*                          DEBUG EN PRUEBAS DE FIN DE MES
005400*    15/09/2016 R.TORRES   TR-3390 SE REUTILIZA PGMCNVNU PARA
005500*                          CONVERTIR MONTOS Y TASAS DE TEXTO
005600*    22/07/2024 RCM        TR-4471 REVISION GENERAL, SE PASAN
005700*                          LAS TABLAS A OCCURS DEPENDING ON
005800*    08/08/2026 R.TORRES   TR-4980 SE AGREGA SEPARADOR DOBLE
005900*                          CUANDO UNA SECCION DEL INFORME QUEDA
006000*                          VACIA (PEDIDO DE AUDITORIA)
006100*    10/08/2026 R.TORRES   TR-5012 SE SEPARA LA BUSQUEDA DEL
006200*                          1ER DIGITO EN PARRAFO PROPIO
006250*    10/08/2026 R.TORRES   TR-5013 SE AMPLIA LA DOCUMENTACION      TR-5013
006260*                          INTERNA DE LOS PARRAFOS 2200, 3100 A    TR-5013
006270*                          4200 Y 5110 A PEDIDO DE AUDITORIA DE    TR-5013
006280*                          SISTEMAS (SIN CAMBIOS DE LOGICA)        TR-5013
006281*    10/08/2026 R.TORRES   TR-5015 EL INFORME DDRESUL SE ARMA      TR-5015
006282*                          CON REGISTRO DE LARGO VARIABLE Y LF     TR-5015
006283*                          PROPIO POR LINEA; LA ULTIMA LINEA (EL   TR-5015
006284*                          SALDO DE LA CASA) SE GRABA SIN LF, A    TR-5015
006285*                          PEDIDO DE LA INTERFASE QUE CONSUME      TR-5015
006286*                          DDRESUL EN OTRO SISTEMA (NO ACEPTA UN   TR-5015
006287*                          RENGLON VACIO AL FINAL DEL ARCHIVO)     TR-5015
006288*    10/08/2026 R.TORRES   TR-5016 SE SACA EL UPSI-0/MODO-DEBUG    TR-5016
006289*                          DE CONFIGURATION SECTION: NUNCA SE USO  TR-5016
006290*                          EN PRODUCCION Y AUDITORIA DE SISTEMAS   TR-5016
006291*                          PIDIO SACAR SWITCHES SIN JCL QUE LOS    TR-5016
006292*                          PRENDA EN NINGUN PROCESO VIGENTE        TR-5016
006300*    ---------------------------------------------------------
006400*
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006650*    TR-5016: SE SACA CONFIGURATION SECTION/SPECIAL-NAMES; EL      TR-5016
006660*    UNICO USO QUE TENIA (UPSI-0 PARA MODO-DEBUG) NUNCA SE PRENDE  TR-5016
006670*    EN NINGUN JCL DE PRODUCCION VIGENTE.                          TR-5016
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ARCH-PARTI  ASSIGN DDPARTI
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-PARTI.
007700     SELECT ARCH-OPERA  ASSIGN DDOPERA
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-OPERA.
008000     SELECT ARCH-RESUL  ASSIGN DDRESUL                             TR-5015
008050            RECORD IS VARYING IN SIZE FROM 1 TO 134 CHARACTERS     TR-5015
008060               DEPENDING ON WS-LEN-RESUL                           TR-5015
008200            FILE STATUS IS FS-RESUL.                               TR-5015
008300*
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  ARCH-PARTI
008900     LABEL RECORDS ARE STANDARD.
009000*    LAYOUT ARCHIVO DE PARTIDOS (DDPARTI) - LARGO 80 BYTES
009100*    ID-PARTIDO,TASA-A,TASA-B,RESULTADO
009200 01  REG-ARCH-PARTI                PIC X(80).
009300*
009400 FD  ARCH-OPERA
009500     LABEL RECORDS ARE STANDARD.
009600*    LAYOUT ARCHIVO DE OPERACIONES (DDOPERA) - LARGO 120 BYTES
009700*    ID-JUGADOR,OPERACION,ID-PARTIDO,MONTO,LADO
009800 01  REG-ARCH-OPERA                PIC X(120).
009900*
010000 FD  ARCH-RESUL                                                    TR-5015
010050     LABEL RECORDS ARE STANDARD                                    TR-5015
010060     BLOCK CONTAINS 0 RECORDS                                      TR-5015
010070     RECORDING MODE IS V.                                          TR-5015
010080*    LAYOUT ARCHIVO DE RESULTADOS (DDRESUL) - LARGO VARIABLE,      TR-5015
010090*    MAXIMO 134 BYTES (133 DE TEXTO + 1 DE FIN DE LINEA X'0A');    TR-5015
010095*    LA ULTIMA LINEA (SALDO DE LA CASA) SE GRABA SIN EL X'0A',     TR-5015
010096*    A PEDIDO DE LA INTERFASE QUE CONSUME DDRESUL (TR-5015)        TR-5015
010300 01  REG-ARCH-RESUL                PIC X(134).                     TR-5015
010400*
010500 WORKING-STORAGE SECTION.
010600*=======================*
010700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010800*
010900*---  ESTADO DE ARCHIVOS -----------------------------------------
011000 77  FS-PARTI                      PIC XX     VALUE SPACES.
011100 77  FS-OPERA                      PIC XX     VALUE SPACES.
011200 77  FS-RESUL                      PIC XX     VALUE SPACES.
011300*
011400 77  WS-STATUS-FIN-PARTI           PIC X      VALUE 'N'.
011500     88  WS-FIN-PARTI                         VALUE 'Y'.
011600     88  WS-NO-FIN-PARTI                      VALUE 'N'.
011700 77  WS-STATUS-FIN-OPERA           PIC X      VALUE 'N'.
011800     88  WS-FIN-OPERA                         VALUE 'Y'.
011900     88  WS-NO-FIN-OPERA                      VALUE 'N'.
012000*
012100 77  WS-ENCONTRADO                 PIC X      VALUE 'N'.
012200     88  WS-SI-ENCONTRADO                     VALUE 'Y'.
012300     88  WS-NO-ENCONTRADO                     VALUE 'N'.
012400 77  WS-DUPLICADO                  PIC X      VALUE 'N'.
012500     88  WS-SI-DUPLICADO                      VALUE 'Y'.
012600     88  WS-NO-DUPLICADO                      VALUE 'N'.
012700*
012800*---  CONTADORES (TODOS COMP, HABITO DE LA CASA) ------------------
012900 77  WS-PAR-COUNT                  PIC 9(05) COMP VALUE ZEROS.
013000 77  WS-JUG-COUNT                  PIC 9(05) COMP VALUE ZEROS.
013100 77  WS-APU-COUNT                  PIC 9(05) COMP VALUE ZEROS.
013200 77  WS-PARTI-LEIDOS               PIC 9(07) COMP VALUE ZEROS.
013300 77  WS-OPERA-LEIDAS               PIC 9(07) COMP VALUE ZEROS.
013400 77  WS-LEGIT-COUNT                PIC 9(05) COMP VALUE ZEROS.
013500 77  WS-ILEGIT-COUNT               PIC 9(05) COMP VALUE ZEROS.
013600 77  WS-IX-REPORTE                 PIC 9(05) COMP VALUE ZEROS.
013700*
013800*---  SALDO DE LA CASA --------------------------------------------
013900 77  WS-SALDO-CASINO               PIC S9(11) COMP-3 VALUE ZEROS.
014000*
014100*---  TABLAS EN MEMORIA (OCCURS DEPENDING ON) ---------------------
014200 01  TAB-PARTIDOS.
014300     05  TAB-PARTIDO-ENT  OCCURS 1 TO 5000 TIMES
014400                           DEPENDING ON WS-PAR-COUNT
014500                           INDEXED BY IX-PAR.
014600         COPY CPPARTI.
014700*
014800 01  TAB-JUGADORES.
014900     05  TAB-JUGADOR-ENT  OCCURS 1 TO 20000 TIMES
015000                           DEPENDING ON WS-JUG-COUNT
015100                           INDEXED BY IX-JUG.
015200         COPY CPCTAJUG.
015300*
015400 01  TAB-APUESTAS.
015500     05  TAB-APUESTA-ENT  OCCURS 1 TO 50000 TIMES
015600                           DEPENDING ON WS-APU-COUNT
015700                           INDEXED BY IX-APU.
015800         COPY CPAPUJUG.
015900*
016000*---  PARSEO DE LA LINEA DE PARTIDO (VER NOTA REDEFINES 1) --------
016100 01  WS-LIN-PARTIDO                PIC X(80)  VALUE SPACES.
016200 01  WS-LIN-PARTIDO-R REDEFINES WS-LIN-PARTIDO.
016300     03  WS-PAR-ID-PREFIJO         PIC X(36).
016400     03  FILLER                    PIC X(01).
016500     03  WS-PAR-RESTO              PIC X(43).
016600*
016700 01  WS-TASA-A-TXT                 PIC X(07)  VALUE SPACES.
016800 01  WS-TASA-B-TXT                 PIC X(07)  VALUE SPACES.
016900 01  WS-RESULT-TXT                 PIC X(04)  VALUE SPACES.
017000 01  WS-TASA-INT-TXT               PIC X(09)  VALUE SPACES.
017100 01  WS-TASA-DEC-TXT               PIC X(09)  VALUE SPACES.
017200 77  WS-TASA-INT-LEN               PIC 9(02) COMP VALUE ZEROS.
017300 77  WS-TASA-DEC-LEN               PIC 9(02) COMP VALUE ZEROS.
017400 77  WS-TASA-INT-NUM               PIC S9(09) COMP-3 VALUE ZEROS.
017500 77  WS-TASA-DEC-NUM               PIC S9(09) COMP-3 VALUE ZEROS.
017600 77  WS-TASA-TXT-ENTRADA           PIC X(07)  VALUE SPACES.
017700 77  WS-TASA-VALOR-SALIDA          PIC S9(02)V9(04) COMP-3
017800                                                  VALUE ZEROS.
017900*
018000*---  PARSEO DE LA LINEA DE OPERACION (VER NOTA REDEFINES 2) ------
018100 01  WS-LIN-OPERAC                 PIC X(120) VALUE SPACES.
018200 01  WS-LIN-OPERAC-R REDEFINES WS-LIN-OPERAC.
018300     03  WS-JUG-ID-PREFIJO         PIC X(36).
018400     03  FILLER                    PIC X(01).
018500     03  WS-OPERAC-RESTO           PIC X(83).
018600*
018700 01  WS-OPERACION-TXT              PIC X(08)  VALUE SPACES.
018800 01  WS-PAR-ID-OPERAC-TXT          PIC X(36)  VALUE SPACES.
018900 01  WS-MONTO-TXT                  PIC X(09)  VALUE SPACES.
019000 01  WS-LADO-TXT                   PIC X(01)  VALUE SPACES.
019100 77  WS-MONTO-NUM                  PIC S9(09) COMP-3 VALUE ZEROS.
019200*
019300*---  AREA DE COMUNICACION CON PGMCNVNU ---------------------------
019400 01  WS-PARM-CONVERSION.
019500     03  WS-PARM-TEXTO             PIC X(09).
019600     03  WS-PARM-VALOR             PIC S9(09) COMP-3.
019700*
019800*---  CALCULO DE LIQUIDACION ---------------------------------------
019900 77  WS-TASA-APLICADA              PIC S9(02)V9(04) COMP-3
020000                                                  VALUE ZEROS.
020100 77  WS-GANANCIA-CALC              PIC S9(11)V9(04) COMP-3
020200                                                  VALUE ZEROS.
020300 77  WS-GANANCIA                   PIC S9(09) COMP-3 VALUE ZEROS.
020400*
020500*---  CALCULO DE PORCENTAJE DE APUESTAS GANADAS --------------------
020600 77  WS-TASA-GAN-CALC              PIC 9(03)V9(04) COMP-3
020700                                                  VALUE ZEROS.
020800 77  WS-TASA-GAN-CENTX             PIC 9(05) COMP VALUE ZEROS.
020900 77  WS-TASA-GAN-INT               PIC 9(01) COMP VALUE ZEROS.
021000 77  WS-TASA-GAN-CENT              PIC 9(02) COMP VALUE ZEROS.
021100 77  WS-TASA-GAN-INT-ED            PIC 9(01) VALUE ZERO.
021200 77  WS-TASA-GAN-CENT-ED           PIC 9(02) VALUE ZEROS.
021300*
021400*---  AREA DE FORMATEO DE ENTEROS SIN RELLENO (REDEFINES 3) --------
021500*     SE USA PARA EL SALDO DEL JUGADOR, EL MONTO DE LA PRIMERA
021600*     OPERACION ILEGAL Y EL SALDO FINAL DE LA CASA.
021700 77  WS-FORMATEAR-ENTRADA          PIC S9(11) COMP-3 VALUE ZEROS.
021800 77  WS-EDITAR-SIGNO                PIC X(01)  VALUE SPACE.
021900 01  WS-EDITAR-DIGITOS              PIC 9(11)  VALUE ZEROS.
022000 01  WS-EDITAR-TEXTO REDEFINES WS-EDITAR-DIGITOS PIC X(11).
022100 77  WS-EDITAR-VALOR-ABS            PIC 9(11) COMP-3 VALUE ZEROS.
022200 77  WS-EDITAR-PTR                  PIC 9(02) COMP VALUE 1.
022300 01  WS-CAMPO-TRIM                  PIC X(15)  VALUE SPACES.
022400*
022500*---  LINEA DE SALIDA DEL INFORME ----------------------------------
022600 COPY CPRPTLIQ.
022610*---  LARGO DE REGISTRO VARIABLE PARA DDRESUL (TR-5015) -----------
022620 77  WS-LEN-RESUL                  PIC 9(03) COMP VALUE ZEROS.     TR-5015
022630 77  WS-LARGO-LINEA                PIC 9(03) COMP VALUE ZEROS.     TR-5015
022640 77  WS-PTR-LARGO                  PIC 9(03) COMP VALUE 133.       TR-5015
022650 77  WS-POS-LF                     PIC 9(03) COMP VALUE ZEROS.     TR-5015
022700*
022800*---  MENSAJE DE ARCHIVO NO ENCONTRADO ------------------------------
022900 01  WS-MSG-NOFILE.
023000     03  FILLER                    PIC X(16) VALUE 'File not found: '.
023100     03  WS-MSG-NOFILE-NOMBRE      PIC X(20) VALUE SPACES.
023200*
023300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023400*--------------------------------------------------------------
023500 PROCEDURE DIVISION.
023600*
023700 0000-MAIN-PROGRAM.
023800*
023900*    ------------------------------------------------------------
024000*    SECUENCIA GENERAL DEL BATCH, EN EL ORDEN QUE PIDE EL
024100*    INSTRUCTIVO DE LIQUIDACION:
024200*
024300*    1) CARGAR TODOS LOS PARTIDOS DE DDPARTI EN TAB-PARTIDOS
024400*       (DEBE ESTAR COMPLETA ANTES DE LIQUIDAR NINGUNA APUESTA,
024500*       PORQUE UNA APUESTA PUEDE REFERENCIAR CUALQUIER PARTIDO
024600*       DEL ARCHIVO SIN IMPORTAR EL ORDEN EN QUE APARECIO).
024700*    2) PROCESAR TODAS LAS OPERACIONES DE DDOPERA EN EL ORDEN
024800*       EN QUE VIENEN EN EL ARCHIVO (DEPOSITOS, RETIROS Y
024900*       APUESTAS SE VAN APLICANDO AL SALDO DEL JUGADOR A MEDIDA
025000*       QUE SE LEEN, NUNCA SE REORDENAN).
025100*    3) RECIEN CUANDO NO QUEDAN MAS OPERACIONES POR LEER SE
025200*       LIQUIDAN TODAS LAS APUESTAS ACEPTADAS, EN EL MISMO
025300*       ORDEN EN QUE FUERON ACEPTADAS (VER 4000-LIQUIDACION-I).
025400*    4) SE ESCRIBE EL INFORME FINAL A DDLIQREP.
025500*
025600*    ESTE ORDEN NO ES ARBITRARIO: SI SE LIQUIDARA CADA APUESTA
025700*    EN EL MOMENTO EN QUE SE ACEPTA, HARIA FALTA QUE EL PARTIDO
025800*    YA ESTUVIERA CARGADO Y RESUELTO EN ESE INSTANTE, COSA QUE
025900*    EL FORMATO DE LOS ARCHIVOS DE ENTRADA NO GARANTIZA.
026000*    ------------------------------------------------------------
026100     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
026200     PERFORM 2000-CARGA-PARTI-I    THRU 2000-CARGA-PARTI-F
026300              UNTIL WS-FIN-PARTI
026400     PERFORM 3000-PROCESO-OPERA-I  THRU 3000-PROCESO-OPERA-F
026500              UNTIL WS-FIN-OPERA
026600     PERFORM 4000-LIQUIDACION-I    THRU 4000-LIQUIDACION-F
026700              VARYING WS-IX-REPORTE FROM 1 BY 1
026800              UNTIL WS-IX-REPORTE > WS-APU-COUNT
026900     PERFORM 5000-INFORME-I        THRU 5000-INFORME-F
027000     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
027100*
027200 0000-MAIN-PROGRAM-F. GOBACK.
027300*
027400*----  APERTURA DE ARCHIVOS ---------------------------------------
027500 1000-INICIO-I.
027600*
027700     SET WS-NO-FIN-PARTI TO TRUE
027800     SET WS-NO-FIN-OPERA TO TRUE.
027900*
028000     OPEN INPUT ARCH-PARTI
028100     EVALUATE FS-PARTI
028200        WHEN '00'
028300           CONTINUE
028400        WHEN '35'
028500           MOVE 'match_data.txt' TO WS-MSG-NOFILE-NOMBRE
028600           DISPLAY WS-MSG-NOFILE
028700           SET WS-FIN-PARTI TO TRUE
028800        WHEN OTHER
028900           DISPLAY '* ERROR EN OPEN ARCH-PARTI  FS=' FS-PARTI
029000           MOVE 9999 TO RETURN-CODE
029100           SET WS-FIN-PARTI TO TRUE
029200     END-EVALUATE.
029300*
029400     OPEN INPUT ARCH-OPERA
029500     EVALUATE FS-OPERA
029600        WHEN '00'
029700           CONTINUE
029800        WHEN '35'
029900           MOVE 'player_data.txt' TO WS-MSG-NOFILE-NOMBRE
030000           DISPLAY WS-MSG-NOFILE
030100           SET WS-FIN-OPERA TO TRUE
030200        WHEN OTHER
030300           DISPLAY '* ERROR EN OPEN ARCH-OPERA  FS=' FS-OPERA
030400           MOVE 9999 TO RETURN-CODE
030500           SET WS-FIN-OPERA TO TRUE
030600     END-EVALUATE.
030700*
030800     OPEN OUTPUT ARCH-RESUL
030900     IF FS-RESUL NOT EQUAL '00'
031000        DISPLAY '* ERROR EN OPEN ARCH-RESUL  FS=' FS-RESUL
031100        MOVE 9999 TO RETURN-CODE
031200     END-IF.
031300*
031400 1000-INICIO-F. EXIT.
031500*
031600*----  CARGA DE LA TABLA DE PARTIDOS (DDPARTI) --------------------
031700 2000-CARGA-PARTI-I.
031800*
031900     READ ARCH-PARTI INTO WS-LIN-PARTIDO
032000     EVALUATE FS-PARTI
032100        WHEN '00'
032200           ADD 1 TO WS-PARTI-LEIDOS
032300           PERFORM 2100-PARSEAR-PARTI-I THRU 2100-PARSEAR-PARTI-F
032400           PERFORM 2200-ALTA-PARTI-I    THRU 2200-ALTA-PARTI-F
032500        WHEN '10'
032600           SET WS-FIN-PARTI TO TRUE
032700        WHEN OTHER
032800           DISPLAY '* ERROR EN LECTURA ARCH-PARTI  FS=' FS-PARTI
032900           MOVE 9999 TO RETURN-CODE
033000           SET WS-FIN-PARTI TO TRUE
033100     END-EVALUATE.
033200*
033300 2000-CARGA-PARTI-F. EXIT.
033400*
033500*----  DESARMA LA LINEA DE PARTIDO EN SUS COMPONENTES -------------
033600 2100-PARSEAR-PARTI-I.
033700*
033800     UNSTRING WS-PAR-RESTO DELIMITED BY ','
033900         INTO WS-TASA-A-TXT
034000              WS-TASA-B-TXT
034100              WS-RESULT-TXT
034200     END-UNSTRING.
034300*
034400 2100-PARSEAR-PARTI-F. EXIT.
034500*
034600*----  TR-2244 CONVIERTE UN TEXTO 'NN.DDDD' A TASA COMP-3 --------
034700*      DE HASTA 4 DECIMALES.  ENTRADA: WS-TASA-TXT-ENTRADA -------
034800*      SALIDA : WS-TASA-VALOR-SALIDA ------------------------------
034900 2110-CONVERTIR-TASA-I.
035000*
035100     UNSTRING WS-TASA-TXT-ENTRADA DELIMITED BY '.'
035200         INTO WS-TASA-INT-TXT COUNT IN WS-TASA-INT-LEN
035300              WS-TASA-DEC-TXT COUNT IN WS-TASA-DEC-LEN
035400     END-UNSTRING
035500     MOVE SPACES TO WS-PARM-TEXTO
035600     MOVE WS-TASA-INT-TXT (1:WS-TASA-INT-LEN) TO WS-PARM-TEXTO
035700     CALL 'PGMCNVNU' USING WS-PARM-CONVERSION
035800     MOVE WS-PARM-VALOR TO WS-TASA-INT-NUM
035900     MOVE SPACES TO WS-PARM-TEXTO
036000     MOVE WS-TASA-DEC-TXT (1:WS-TASA-DEC-LEN) TO WS-PARM-TEXTO
036100     CALL 'PGMCNVNU' USING WS-PARM-CONVERSION
036200     MOVE WS-PARM-VALOR TO WS-TASA-DEC-NUM
036300     EVALUATE WS-TASA-DEC-LEN
036400        WHEN 1  COMPUTE WS-TASA-DEC-NUM = WS-TASA-DEC-NUM * 1000
036500        WHEN 2  COMPUTE WS-TASA-DEC-NUM = WS-TASA-DEC-NUM * 100
036600        WHEN 3  COMPUTE WS-TASA-DEC-NUM = WS-TASA-DEC-NUM * 10
036700        WHEN OTHER
036800           CONTINUE
036900     END-EVALUATE
037000     COMPUTE WS-TASA-VALOR-SALIDA =
037100           WS-TASA-INT-NUM + (WS-TASA-DEC-NUM / 10000).
037200*
037300 2110-CONVERTIR-TASA-F. EXIT.
037400*
037500*----  AGREGA UN ELEMENTO A LA TABLA DE PARTIDOS ------------------
037600 2200-ALTA-PARTI-I.
037700*
037800*    ------------------------------------------------------------
037900*    TAB-PARTIDOS ES OTRA TABLA OCCURS DEPENDING ON, ESTA VEZ
038000*    LIMITADA A 5000 PARTIDOS (EL MAXIMO QUE EL AREA DE TRABAJO
038100*    RESERVA); SI DDPARTI TRAJERA MAS, LA CORRIDA SE CORTA CON
038200*    RETURN-CODE 9999 IGUAL QUE CUANDO SE LLENA LA TABLA DE
038300*    JUGADORES: NO HAY FORMA DE SEGUIR LIQUIDANDO CORRECTAMENTE
038400*    SIN TENER TODOS LOS PARTIDOS DISPONIBLES.
038500*
038600*    LAS DOS TASAS (LADO A Y LADO B) SE CONVIERTEN LLAMANDO DOS
038700*    VECES AL MISMO PARRAFO 2110, UNA POR CADA LADO, EN LUGAR DE
038800*    DUPLICAR LA LOGICA DE CONVERSION: SE CARGA EL CAMPO DE
038900*    ENTRADA COMUN (WS-TASA-TXT-ENTRADA), SE HACE EL PERFORM Y
039000*    SE RESCATA EL RESULTADO (WS-TASA-VALOR-SALIDA) ANTES DE
039100*    REPETIR LA OPERACION CON EL OTRO LADO.
039200*    ------------------------------------------------------------
039300     ADD 1 TO WS-PAR-COUNT
039400     IF WS-PAR-COUNT > 5000
039500        DISPLAY '* ERROR TABLA DE PARTIDOS LLENA '
039600        MOVE 9999 TO RETURN-CODE
039700        SET WS-FIN-PARTI TO TRUE
039800        SUBTRACT 1 FROM WS-PAR-COUNT
039900     ELSE
040000        SET IX-PAR TO WS-PAR-COUNT
040100        MOVE WS-PAR-ID-PREFIJO      TO TAB-PAR-ID (IX-PAR)
040200        MOVE WS-TASA-A-TXT          TO WS-TASA-TXT-ENTRADA
040300        PERFORM 2110-CONVERTIR-TASA-I THRU 2110-CONVERTIR-TASA-F
040400        MOVE WS-TASA-VALOR-SALIDA   TO TAB-PAR-TASA-A (IX-PAR)
040500        MOVE WS-TASA-B-TXT          TO WS-TASA-TXT-ENTRADA
040600        PERFORM 2110-CONVERTIR-TASA-I THRU 2110-CONVERTIR-TASA-F
040700        MOVE WS-TASA-VALOR-SALIDA   TO TAB-PAR-TASA-B (IX-PAR)
040800        MOVE WS-RESULT-TXT          TO TAB-PAR-RESULT (IX-PAR)
040900     END-IF.
041000*
041100 2200-ALTA-PARTI-F. EXIT.
041200*
041300*----  PROCESO DE UNA OPERACION DE JUGADOR (DDOPERA) --------------
041400 3000-PROCESO-OPERA-I.
041500*
041600     READ ARCH-OPERA INTO WS-LIN-OPERAC
041700     EVALUATE FS-OPERA
041800        WHEN '00'
041900           ADD 1 TO WS-OPERA-LEIDAS
042000           PERFORM 3100-PARSEAR-OPERA-I  THRU 3100-PARSEAR-OPERA-F
042100           PERFORM 3200-BUSCAR-JUGADOR-I THRU 3200-BUSCAR-JUGADOR-F
042200           IF WS-NO-FIN-OPERA
042300              PERFORM 3300-DESPACHAR-OPERA-I
042400                 THRU 3300-DESPACHAR-OPERA-F
042500           END-IF
042600        WHEN '10'
042700           SET WS-FIN-OPERA TO TRUE
042800        WHEN OTHER
042900           DISPLAY '* ERROR EN LECTURA ARCH-OPERA  FS=' FS-OPERA
043000           MOVE 9999 TO RETURN-CODE
043100           SET WS-FIN-OPERA TO TRUE
043200     END-EVALUATE.
043300*
043400 3000-PROCESO-OPERA-F. EXIT.
043500*
043600*----  DESARMA LA LINEA DE OPERACION EN SUS COMPONENTES -----------
043700 3100-PARSEAR-OPERA-I.
043800*
043900*    ------------------------------------------------------------
044000*    EL REGISTRO DE ARCH-OPERA TRAE EL TIPO DE OPERACION Y SUS
044100*    PARAMETROS SEPARADOS POR COMA, DENTRO DE UN UNICO CAMPO DE
044200*    TEXTO (WS-OPERAC-RESTO); EL UNSTRING LOS REPARTE EN CUATRO
044300*    SUBCAMPOS DE ANCHO FIJO. NO TODA OPERACION USA LOS CUATRO
044400*    (UN DEPOSITO O RETIRO NO TRAE LADO, POR EJEMPLO); LOS
044500*    SUBCAMPOS QUE EL ARCHIVO NO TRAE QUEDAN EN BLANCOS PORQUE
044600*    SE LIMPIAN ANTES DEL UNSTRING, Y NO SE INTERPRETAN COMO
044700*    ERROR.
044800*
044900*    LA CONVERSION DEL MONTO SE DELEGA SIEMPRE A PGMCNVNU, AUN
045000*    CUANDO LA OPERACION NO USE MONTO (EN ESE CASO EL CAMPO
045100*    ENTRA EN BLANCO Y PGMCNVNU DEVUELVE CERO POR CONVENCION,
045200*    VER LA HISTORIA DE ESE PROGRAMA). ASI SE EVITA DUPLICAR EN
045300*    ESTE PROGRAMA LA LOGICA DE VALIDACION NUMERICA QUE YA
045400*    EXISTE EN LA RUTINA COMUN.
045500*    ------------------------------------------------------------
045600     MOVE SPACES TO WS-OPERACION-TXT
045700                    WS-PAR-ID-OPERAC-TXT
045800                    WS-MONTO-TXT
045900                    WS-LADO-TXT
046000     UNSTRING WS-OPERAC-RESTO DELIMITED BY ','
046100         INTO WS-OPERACION-TXT
046200              WS-PAR-ID-OPERAC-TXT
046300              WS-MONTO-TXT
046400              WS-LADO-TXT
046500     END-UNSTRING
046600     MOVE SPACES        TO WS-PARM-TEXTO
046700     MOVE WS-MONTO-TXT  TO WS-PARM-TEXTO
046800     CALL 'PGMCNVNU' USING WS-PARM-CONVERSION
046900     MOVE WS-PARM-VALOR TO WS-MONTO-NUM.
047000*
047100 3100-PARSEAR-OPERA-F. EXIT.
047200*
047300*----  BUSCA AL JUGADOR EN LA TABLA, LO DA DE ALTA SI ES NUEVO ----
047400 3200-BUSCAR-JUGADOR-I.
047500*
047600*    ------------------------------------------------------------
047700*    TAB-JUGADOR-ENT ES UNA TABLA OCCURS DEPENDING ON WS-JUG-COUNT:
047800*    SOLO SE RECORRE HASTA LA CANTIDAD DE JUGADORES REALMENTE
047900*    DADOS DE ALTA HASTA EL MOMENTO (NO EL MAXIMO RESERVADO DE
048000*    20000), POR ESO EL SEARCH SE PROTEGE CON EL IF WS-JUG-COUNT
048100*    NOT EQUAL ZEROS: BUSCAR EN UNA TABLA DE CERO ELEMENTOS
048200*    PROVOCARIA UN AT END INMEDIATO QUE ES INOFENSIVO PERO
048300*    INNECESARIO.
048400*
048500*    UN JUGADOR NUEVO SE INICIALIZA COMPLETAMENTE EN SALDO CERO,
048600*    CONTADORES DE APUESTAS EN CERO Y BANDERA DE LEGITIMO EN
048700*    TRUE; ESA BANDERA SOLO SE PONE EN FALSE MAS ADELANTE (VER
048800*    3510 Y 3620) Y NUNCA VUELVE A TRUE, POR LO QUE ESTA ALTA
048900*    ES EL UNICO LUGAR DONDE TAB-JUG-ES-LEGIT SE ENCIENDE.
049000*
049100*    SI LA TABLA ESTA LLENA (20000 JUGADORES, EL MAXIMO PACTADO
049200*    CON LA OCCURS DEPENDING ON) LA CORRIDA SE ABORTA: NO HAY
049300*    FORMA DE PROCESAR MAS OPERACIONES SIN UN JUGADOR DONDE
049400*    ACREDITARLAS, ASI QUE ES UN ERROR FATAL Y NO UN DESCARTE
049500*    SILENCIOSO DE LA OPERACION.
049600*    ------------------------------------------------------------
049700     SET WS-NO-ENCONTRADO TO TRUE
049800     IF WS-JUG-COUNT NOT EQUAL ZEROS
049900        SET IX-JUG TO 1
050000        SEARCH TAB-JUGADOR-ENT
050100           AT END
050200              SET WS-NO-ENCONTRADO TO TRUE
050300           WHEN TAB-JUG-ID (IX-JUG) EQUAL WS-JUG-ID-PREFIJO
050400              SET WS-SI-ENCONTRADO TO TRUE
050500        END-SEARCH
050600     END-IF.
050700*
050800     IF WS-NO-ENCONTRADO
050900        ADD 1 TO WS-JUG-COUNT
051000        IF WS-JUG-COUNT > 20000
051100           DISPLAY '* ERROR TABLA DE JUGADORES LLENA '
051200           MOVE 9999 TO RETURN-CODE
051300           SET WS-FIN-OPERA TO TRUE
051400           SUBTRACT 1 FROM WS-JUG-COUNT
051500        ELSE
051600           SET IX-JUG TO WS-JUG-COUNT
051700           MOVE WS-JUG-ID-PREFIJO    TO TAB-JUG-ID (IX-JUG)
051800           MOVE ZEROS                TO TAB-JUG-SALDO (IX-JUG)
051900           MOVE ZEROS                TO TAB-JUG-TOT-APU (IX-JUG)
052000           MOVE ZEROS                TO TAB-JUG-GAN-APU (IX-JUG)
052100           SET TAB-JUG-ES-LEGIT (IX-JUG) TO TRUE
052200           MOVE SPACES                TO TAB-JUG-1RA-ILEGAL (IX-JUG)
052300        END-IF
052400     END-IF.
052500*
052600 3200-BUSCAR-JUGADOR-F. EXIT.
052700*
052800*----  DESPACHA LA OPERACION SEGUN SU TIPO ------------------------
052900 3300-DESPACHAR-OPERA-I.
053000*
053100     EVALUATE WS-OPERACION-TXT
053200        WHEN 'DEPOSIT'
053300           PERFORM 3400-DEPOSITAR-I THRU 3400-DEPOSITAR-F
053400        WHEN 'WITHDRAW'
053500           PERFORM 3500-RETIRAR-I   THRU 3500-RETIRAR-F
053600        WHEN 'BET'
053700           PERFORM 3600-APOSTAR-I   THRU 3600-APOSTAR-F
053800        WHEN OTHER
053900           DISPLAY '* OPERACION DESCONOCIDA=' WS-OPERACION-TXT
054000     END-EVALUATE.
054100*
054200 3300-DESPACHAR-OPERA-F. EXIT.
054300*
054400*----  DEPOSITO: SIEMPRE SE ACEPTA --------------------------------
054500 3400-DEPOSITAR-I.
054600*
054700*    ------------------------------------------------------------
054800*    REGLA DE NEGOCIO (DEPOSITO):
054900*    EL DEPOSITO SE ACREDITA SIEMPRE, SIN IMPORTAR EL SALDO
055000*    ACTUAL DEL JUGADOR NI EL MONTO INFORMADO EN EL REGISTRO.
055100*    NO EXISTE NINGUNA CONDICION DE RECHAZO PARA ESTA OPERACION,
055200*    A DIFERENCIA DEL RETIRO (3500) Y LA APUESTA (3600).
055300*
055400*    EL MONTO YA LLEGA VALIDADO COMO NUMERICO DESDE EL PARSEO
055500*    DE LA LINEA (VER 3100-PARSEAR-OPERA-I, QUE INVOCA A
055600*    PGMCNVNU PARA CONVERTIR EL TEXTO DEL ARCHIVO DDOPERA), POR
055700*    LO QUE ACA NO SE REPITE NINGUNA VALIDACION DE FORMATO.
055800*
055900*    NO SE CONTROLA UN TOPE MAXIMO DE SALDO: SI UN JUGADOR
056000*    ACUMULA DEPOSITOS POR UN IMPORTE QUE EXCEDIERA EL RANGO DE
056100*    TAB-JUG-SALDO (S9(09) COMP-3) ESO ES UN PROBLEMA DE VOLUMEN
056200*    DE DATOS AJENO A ESTE PROGRAMA Y NO ESTA CONTEMPLADO.
056300*    ------------------------------------------------------------
056400     ADD WS-MONTO-NUM TO TAB-JUG-SALDO (IX-JUG).
056500*
056600 3400-DEPOSITAR-F. EXIT.
056700*
056800*----  RETIRO: SE RECHAZA SI EL SALDO NO ALCANZA ------------------
056900 3500-RETIRAR-I.
057000*
057100*    ------------------------------------------------------------
057200*    REGLA DE NEGOCIO (RETIRO):
057300*    SE RECHAZA UNICAMENTE CUANDO EL SALDO DISPONIBLE ES MENOR
057400*    QUE EL MONTO SOLICITADO. LA COMPARACION ES ">=", O SEA QUE
057500*    UN RETIRO POR EL SALDO EXACTO (SALDO = MONTO) SE ACEPTA Y
057600*    DEJA AL JUGADOR EN CERO; SOLO SE RECHAZA SI FALTA SALDO.
057700*
057800*    UN RETIRO RECHAZADO NO TOCA TAB-JUG-SALDO NI LOS CONTADORES
057900*    DE APUESTAS DEL JUGADOR (TAB-JUG-TOT-APU/TAB-JUG-GAN-APU):
058000*    SIMPLEMENTE SE DEJA CONSTANCIA DE LA OPERACION ILEGAL EN
058100*    3510-MARCAR-ILEGAL-RETIRO-I Y SE SIGUE LEYENDO EL ARCHIVO.
058200*    ------------------------------------------------------------
058300     IF TAB-JUG-SALDO (IX-JUG) >= WS-MONTO-NUM
058400        SUBTRACT WS-MONTO-NUM FROM TAB-JUG-SALDO (IX-JUG)
058500     ELSE
058600        PERFORM 3510-MARCAR-ILEGAL-RETIRO-I
058700           THRU 3510-MARCAR-ILEGAL-RETIRO-F
058800     END-IF.
058900*
059000 3500-RETIRAR-F. EXIT.
059100*
059200*----  TR-1890 MARCA AL JUGADOR ILEGITIMO POR UN RETIRO MALO ------
059300 3510-MARCAR-ILEGAL-RETIRO-I.
059400*
059500*    ------------------------------------------------------------
059600*    LA BANDERA TAB-JUG-LEGIT NUNCA VUELVE A 'Y' UNA VEZ PUESTA
059700*    EN 'N': POR ESO EL SET A TRUE DE ABAJO ES INCONDICIONAL Y
059800*    SE EJECUTA AUN CUANDO EL JUGADOR YA ESTUVIERA MARCADO.
059900*
060000*    EL IF DE ARRIBA (TAB-JUG-ES-LEGIT) SOLO CONTROLA CUANDO SE
060100*    ARMA EL TEXTO DE LA "PRIMERA OPERACION ILEGAL": SI ESTE ES
060200*    EL PRIMER RETIRO MALO DEL JUGADOR, SE GRABA SU DESCRIPCION
060300*    EN TAB-JUG-1RA-ILEGAL; SI EL JUGADOR YA VENIA ILEGITIMO POR
060400*    UNA OPERACION ANTERIOR (RETIRO O APUESTA), EL TEXTO QUE YA
060500*    ESTABA GRABADO NO SE PISA - SOLO SE RECUERDA LA PRIMERA.
060600*
060700*    POR PEDIDO TR-1890, EL PROGRAMA SIGUE LEYENDO EL RESTO DEL
060800*    ARCHIVO DDOPERA PARA ESE JUGADOR: LAS OPERACIONES QUE VIENEN
060900*    DESPUES DE ESTA SE SIGUEN PROCESANDO CON NORMALIDAD (SUMAN
061000*    O RESTAN SALDO SEGUN CORRESPONDA), SOLO QUE EL JUGADOR YA NO
061100*    VA A LIQUIDAR NINGUNA APUESTA EN EL PASO 4000-LIQUIDACION-I.
061200*    ------------------------------------------------------------
061300     IF TAB-JUG-ES-LEGIT (IX-JUG)
061400        PERFORM 3900-FORMATEAR-ENT-RETIRO-I
061500           THRU 3900-FORMATEAR-ENT-RETIRO-F
061600     END-IF
061700     SET TAB-JUG-ES-ILEGIT (IX-JUG) TO TRUE.
061800*
061900 3510-MARCAR-ILEGAL-RETIRO-F. EXIT.
062000*
062100*----  APUESTA: SE RECHAZA SI HAY SALDO INSUFICIENTE O SI EL -----
062200*      JUGADOR YA TIENE UNA APUESTA VIGENTE SOBRE ESE PARTIDO ----
062300 3600-APOSTAR-I.
062400*
062500*    ------------------------------------------------------------
062600*    REGLA DE NEGOCIO (APUESTA):
062700*    LA APUESTA SE RECHAZA POR CUALQUIERA DE ESTOS DOS MOTIVOS,
062800*    SIN DISTINGUIR CUAL DE LOS DOS LA CAUSO EN EL TEXTO GRABADO:
062900*      1) EL JUGADOR YA TIENE UNA APUESTA ACEPTADA SOBRE EL MISMO
063000*         PARTIDO (TR-0587 - UNA SOLA APUESTA POR JUGADOR/PARTIDO)
063100*      2) EL SALDO DEL JUGADOR ES MENOR QUE EL MONTO APOSTADO
063200*
063300*    SI NINGUNA DE LAS DOS CONDICIONES SE CUMPLE, LA APUESTA SE
063400*    ACEPTA EN ESTE ORDEN: PRIMERO SE DEBITA EL SALDO, LUEGO SE
063500*    INCREMENTA EL CONTADOR DE APUESTAS DEL JUGADOR Y RECIEN
063600*    DESPUES SE AGREGA EL ELEMENTO A LA TABLA TAB-APUESTAS EN
063700*    3630-ALTA-APUESTA-I. SI ESE ALTA FALLARA POR TABLA LLENA
063800*    (VER 3630) EL PROGRAMA CORTA LA CORRIDA CON RETURN-CODE
063900*    9999, ASI QUE EL SALDO YA DEBITADO NUNCA LLEGA A GRABARSE
064000*    EN EL INFORME FINAL.
064100*    ------------------------------------------------------------
064200     PERFORM 3610-VERIFICAR-DUPLICADO-I
064300        THRU 3610-VERIFICAR-DUPLICADO-F
064400     IF WS-SI-DUPLICADO OR TAB-JUG-SALDO (IX-JUG) < WS-MONTO-NUM
064500        PERFORM 3620-MARCAR-ILEGAL-APUESTA-I
064600           THRU 3620-MARCAR-ILEGAL-APUESTA-F
064700     ELSE
064800        SUBTRACT WS-MONTO-NUM FROM TAB-JUG-SALDO (IX-JUG)
064900        ADD 1 TO TAB-JUG-TOT-APU (IX-JUG)
065000        PERFORM 3630-ALTA-APUESTA-I THRU 3630-ALTA-APUESTA-F
065100     END-IF.
065200*
065300 3600-APOSTAR-F. EXIT.
065400*
065500*----  TR-0587 VE SI EL JUGADOR YA TIENE APUESTA EN ESE PARTIDO --
065600 3610-VERIFICAR-DUPLICADO-I.
065700*
065800*    ------------------------------------------------------------
065900*    LA BUSQUEDA RECORRE UNICAMENTE LOS ELEMENTOS 1 HASTA
066000*    WS-APU-COUNT DE TAB-APUESTAS (TABLA OCCURS ... DEPENDING ON
066100*    WS-APU-COUNT), ES DECIR SOLO LAS APUESTAS YA ACEPTADAS EN
066200*    ESTA CORRIDA - NO SE RECORRE TODO EL ESPACIO RESERVADO PARA
066300*    LA TABLA (50000 ELEMENTOS COMO MAXIMO, VER 3630).
066400*
066500*    LA CONDICION DEL WHEN ES COMPUESTA: SOLO SE CONSIDERA
066600*    DUPLICADA LA APUESTA SI COINCIDEN A LA VEZ EL JUGADOR Y EL
066700*    PARTIDO; EL MISMO JUGADOR PUEDE TENER APUESTAS VIGENTES
066800*    SOBRE PARTIDOS DISTINTOS SIN NINGUN PROBLEMA.
066900*
067000*    SI TODAVIA NO HAY NINGUNA APUESTA ACEPTADA (WS-APU-COUNT
067100*    IGUAL A CERO) SE OMITE LA BUSQUEDA POR CONVENCION DE LA
067200*    CASA: BUSCAR EN UNA TABLA VACIA ES INNECESARIO Y ASI SE
067300*    EVITA EJECUTAR EL SEARCH CONTRA UNA TABLA SIN ELEMENTOS.
067400*    ------------------------------------------------------------
067500     SET WS-NO-DUPLICADO TO TRUE
067600     IF WS-APU-COUNT NOT EQUAL ZEROS
067700        SET IX-APU TO 1
067800        SEARCH TAB-APUESTA-ENT
067900           AT END
068000              SET WS-NO-DUPLICADO TO TRUE
068100           WHEN TAB-APU-JUG-ID (IX-APU) EQUAL WS-JUG-ID-PREFIJO
068200            AND TAB-APU-PAR-ID (IX-APU) EQUAL WS-PAR-ID-OPERAC-TXT
068300              SET WS-SI-DUPLICADO TO TRUE
068400        END-SEARCH
068500     END-IF.
068600*
068700 3610-VERIFICAR-DUPLICADO-F. EXIT.
068800*
068900*----  MARCA AL JUGADOR ILEGITIMO POR UNA APUESTA MALA -----------
069000 3620-MARCAR-ILEGAL-APUESTA-I.
069100*
069200*    ------------------------------------------------------------
069300*    ANALOGO A 3510-MARCAR-ILEGAL-RETIRO-I PERO PARA EL CASO DE
069400*    UNA APUESTA RECHAZADA: LA BANDERA SE PONE EN 'N' PARA
069500*    SIEMPRE Y EL TEXTO DE LA PRIMERA OPERACION ILEGAL SOLO SE
069600*    ARMA (VIA 3910) SI EL JUGADOR TODAVIA ESTABA LEGITIMO.
069700*
069800*    DESPUES DE ESTA MARCA EL JUGADOR SIGUE APOSTANDO CON
069900*    NORMALIDAD SI APARECEN MAS LINEAS 'BET' A SU NOMBRE EN
070000*    DDOPERA (CADA UNA VUELVE A PASAR POR 3600), PERO NINGUNA
070100*    DE SUS APUESTAS - NI LAS ANTERIORES NI LAS POSTERIORES A
070200*    ESTA MARCA - LLEGA A LIQUIDARSE EN 4000-LIQUIDACION-I, YA
070300*    QUE ESE PARRAFO SALTEA POR COMPLETO A LOS JUGADORES
070400*    ILEGITIMOS.
070500*    ------------------------------------------------------------
070600     IF TAB-JUG-ES-LEGIT (IX-JUG)
070700        PERFORM 3910-FORMATEAR-ENT-APUESTA-I
070800           THRU 3910-FORMATEAR-ENT-APUESTA-F
070900     END-IF
071000     SET TAB-JUG-ES-ILEGIT (IX-JUG) TO TRUE.
071100*
071200 3620-MARCAR-ILEGAL-APUESTA-F. EXIT.
071300*
071400*----  AGREGA UN ELEMENTO A LA TABLA DE APUESTAS ACEPTADAS -------
071500 3630-ALTA-APUESTA-I.
071600*
071700*    ------------------------------------------------------------
071800*    EL TOPE DE 50000 ES UN RESGUARDO OPERATIVO DE LA CASA, NO
071900*    UNA REGLA DEL NEGOCIO DE APUESTAS: COINCIDE CON EL LIMITE
072000*    SUPERIOR DECLARADO EN EL OCCURS ... DEPENDING ON DE
072100*    TAB-APUESTAS (WORKING-STORAGE SECTION) Y EXISTE PARA QUE
072200*    ESTE PARRAFO NUNCA INTENTE DIRECCIONAR UN SUBINDICE FUERA
072300*    DEL RANGO DECLARADO DE LA TABLA.
072400*
072500*    SI SE LLEGARA A ESE TOPE, EL PROGRAMA RESTA 1 A WS-APU-COUNT
072600*    ANTES DE CORTAR LA CORRIDA: ASI EL CONTADOR QUEDA CONSISTENTE
072700*    CON LA CANTIDAD DE ELEMENTOS REALMENTE CARGADOS (EL ELEMENTO
072800*    50001, QUE NUNCA SE LLEGO A ESCRIBIR, NO QUEDA VISIBLE A
072900*    TRAVES DEL OCCURS DEPENDING ON). ESTO SOLO PUEDE OCURRIR SI
073000*    UNA CORRIDA REAL SUPERA LAS 50000 APUESTAS ACEPTADAS, ALGO
073100*    QUE SE CONSIDERA UN VOLUMEN DE DATOS ANORMAL PARA ESTE LOTE.
073200*    ------------------------------------------------------------
073300     ADD 1 TO WS-APU-COUNT
073400     IF WS-APU-COUNT > 50000
073500        DISPLAY '* ERROR TABLA DE APUESTAS LLENA '
073600        MOVE 9999 TO RETURN-CODE
073700        SET WS-FIN-OPERA TO TRUE
073800        SUBTRACT 1 FROM WS-APU-COUNT
073900     ELSE
074000        SET IX-APU TO WS-APU-COUNT
074100        MOVE WS-JUG-ID-PREFIJO     TO TAB-APU-JUG-ID (IX-APU)
074200        MOVE WS-PAR-ID-OPERAC-TXT  TO TAB-APU-PAR-ID (IX-APU)
074300        MOVE WS-MONTO-NUM          TO TAB-APU-MONTO  (IX-APU)
074400        MOVE WS-LADO-TXT           TO TAB-APU-LADO   (IX-APU)
074500     END-IF.
074600*
074700 3630-ALTA-APUESTA-F. EXIT.
074800*
074900*----  ARMA EL TEXTO DE LA PRIMERA OPERACION ILEGAL - RETIRO -----
075000 3900-FORMATEAR-ENT-RETIRO-I.
075100*
075200*    ------------------------------------------------------------
075300*    EL TEXTO GRABADO TIENE QUE SER EXACTAMENTE:
075400*        WITHDRAW null <MONTO> null
075500*    LAS DOS PALABRAS "null" REEMPLAZAN AL PARTIDO Y AL LADO, QUE
075600*    UN RETIRO NO TIENE (SON CAMPOS QUE SOLO TIENEN SENTIDO PARA
075700*    UNA APUESTA); ESE ES EL MISMO PLACEHOLDER QUE TRAE EL
075800*    ARCHIVO DE ORIGEN PARA LOS CAMPOS AUSENTES, ASI QUE SE
075900*    REPRODUCE TAL CUAL EN EL INFORME.
076000*
076100*    EL MONTO SE PASA POR 8000-FORMATEAR-ENTERO-I PARA SACARLE
076200*    LOS CEROS A LA IZQUIERDA (WS-MONTO-NUM VIENE COMO 9(09)
076300*    COMP-3 SIN EDITAR); EL RESULTADO QUEDA EN WS-CAMPO-TRIM Y
076400*    SE INSERTA EN EL STRING DELIMITADO POR EL PRIMER ESPACIO.
076500*    ------------------------------------------------------------
076600     MOVE WS-MONTO-NUM TO WS-FORMATEAR-ENTRADA
076700     PERFORM 8000-FORMATEAR-ENTERO-I THRU 8000-FORMATEAR-ENTERO-F
076800     MOVE SPACES TO TAB-JUG-1RA-ILEGAL (IX-JUG)
076900     STRING 'WITHDRAW null '  DELIMITED BY SIZE
077000            WS-CAMPO-TRIM     DELIMITED BY SPACE
077100            ' null'           DELIMITED BY SIZE
077200            INTO TAB-JUG-1RA-ILEGAL (IX-JUG)
077300     END-STRING.
077400*
077500 3900-FORMATEAR-ENT-RETIRO-F. EXIT.
077600*
077700*----  ARMA EL TEXTO DE LA PRIMERA OPERACION ILEGAL - APUESTA ----
077800 3910-FORMATEAR-ENT-APUESTA-I.
077900*
078000*    ------------------------------------------------------------
078100*    ACA EL TEXTO SI LLEVA EL PARTIDO Y EL LADO REALES DE LA
078200*    APUESTA RECHAZADA, EN EL ORDEN:
078300*        BET <ID-PARTIDO> <MONTO> <LADO>
078400*    CADA CAMPO VA SEPARADO POR UN UNICO ESPACIO EN BLANCO, SIN
078500*    RELLENO NI ALINEACION DE COLUMNAS (EL INFORME NO ES
078600*    COLUMNAR - VER 5000-INFORME-I).
078700*    ------------------------------------------------------------
078800     MOVE WS-MONTO-NUM TO WS-FORMATEAR-ENTRADA
078900     PERFORM 8000-FORMATEAR-ENTERO-I THRU 8000-FORMATEAR-ENTERO-F
079000     MOVE SPACES TO TAB-JUG-1RA-ILEGAL (IX-JUG)
079100     STRING 'BET '                DELIMITED BY SIZE
079200            WS-PAR-ID-OPERAC-TXT  DELIMITED BY SIZE
079300            ' '                   DELIMITED BY SIZE
079400            WS-CAMPO-TRIM         DELIMITED BY SPACE
079500            ' '                   DELIMITED BY SIZE
079600            WS-LADO-TXT           DELIMITED BY SIZE
079700            INTO TAB-JUG-1RA-ILEGAL (IX-JUG)
079800     END-STRING.
079900*
080000 3910-FORMATEAR-ENT-APUESTA-F. EXIT.
080100*
080200*----  LIQUIDA UNA APUESTA ACEPTADA CONTRA EL PARTIDO -------------
080300 4000-LIQUIDACION-I.
080400*
080500*    ------------------------------------------------------------
080600*    ESTE PARRAFO SE INVOCA UNA VEZ POR CADA ELEMENTO DE
080700*    TAB-APUESTAS, RECORRIDA POR WS-IX-REPORTE DE 1 EN ADELANTE
080800*    (VER EL PERFORM VARYING EN 0000-MAIN-PROGRAM). COMO LAS
080900*    APUESTAS SE VAN AGREGANDO A LA TABLA EN EL ORDEN EN QUE
081000*    SE ACEPTARON (3630-ALTA-APUESTA-I SIEMPRE AGREGA AL FINAL),
081100*    RECORRER LA TABLA POR SUBINDICE CRECIENTE EQUIVALE A
081200*    LIQUIDAR LAS APUESTAS EN EL MISMO ORDEN EN QUE FUERON
081300*    ACEPTADAS - NO HACE FALTA NINGUN ORDENAMIENTO EXPLICITO.
081400*
081500*    SI EL JUGADOR DE LA APUESTA FUE MARCADO ILEGITIMO EN ALGUN
081600*    MOMENTO (TAB-JUG-ES-ILEGIT), LA APUESTA SIMPLEMENTE NO SE
081700*    LIQUIDA: NI GANA NI PIERDE, Y SU SALDO QUEDA EXACTAMENTE
081800*    COMO ESTABA AL MOMENTO DE LA ULTIMA OPERACION QUE SE LE
081900*    HAYA PROCESADO. NO SE DESHACE NINGUN DEPOSITO NI RETIRO
082000*    ANTERIOR DE ESE JUGADOR.
082100*
082200*    EL DISPLAY DEL AT END ES UNA TRAMPA DE DIAGNOSTICO: NO
082300*    DEBERIA DISPARARSE NUNCA, PORQUE TODO JUGADOR QUE LLEGA A
082400*    TENER UNA APUESTA EN TAB-APUESTAS FUE DADO DE ALTA ANTES EN
082500*    TAB-JUGADORES POR 3200-BUSCAR-JUGADOR-I. SI APARECE EN UNA
082600*    CORRIDA REAL, INDICA UNA INCONSISTENCIA EN LOS DATOS DE
082700*    ENTRADA QUE HAY QUE INVESTIGAR.
082800*    ------------------------------------------------------------
082900     MOVE TAB-APU-JUG-ID (WS-IX-REPORTE) TO WS-JUG-ID-PREFIJO
083000     SET WS-NO-ENCONTRADO TO TRUE
083100     SET IX-JUG TO 1
083200     SEARCH TAB-JUGADOR-ENT
083300        AT END
083400           DISPLAY '* ERROR JUGADOR NO ENCONTRADO EN LIQUIDACION '
083500                    WS-JUG-ID-PREFIJO
083600        WHEN TAB-JUG-ID (IX-JUG) EQUAL WS-JUG-ID-PREFIJO
083700           SET WS-SI-ENCONTRADO TO TRUE
083800           IF TAB-JUG-ES-LEGIT (IX-JUG)
083900              PERFORM 4100-LIQUIDAR-APUESTA-I
084000                 THRU 4100-LIQUIDAR-APUESTA-F
084100           END-IF
084200     END-SEARCH.
084300*
084400 4000-LIQUIDACION-F. EXIT.
084500*
084600*----  UBICA EL PARTIDO DE LA APUESTA Y APLICA EL RESULTADO -------
084700 4100-LIQUIDAR-APUESTA-I.
084800*
084900*    ------------------------------------------------------------
085000*    A DIFERENCIA DEL ALTA DE LA APUESTA (3600), EL PARTIDO
085100*    REFERENCIADO POR LA APUESTA NO SE VALIDA CONTRA TAB-PARTIDOS
085200*    EN EL MOMENTO EN QUE SE ACEPTA LA APUESTA (EL ARCHIVO
085300*    DDPARTI PUEDE NO TENER NINGUN ORDEN RESPECTO DE DDOPERA, Y
085400*    EL ENUNCIADO NO PIDE VALIDACION CRUZADA EN ESE MOMENTO). ES
085500*    RECIEN ACA, AL LIQUIDAR, DONDE SE BUSCA EL PARTIDO POR SU
085600*    ID Y - SI POR ALGUN MOTIVO EL PARTIDO NUNCA APARECIO EN
085700*    DDPARTI - LA APUESTA QUEDA SIN LIQUIDAR (NI GANA NI PIERDE)
085800*    Y SE DEJA UN DISPLAY DE DIAGNOSTICO PARA LA CONSOLA.
085900*    ------------------------------------------------------------
086000     MOVE TAB-APU-PAR-ID (WS-IX-REPORTE) TO WS-PAR-ID-OPERAC-TXT
086100     SET WS-NO-ENCONTRADO TO TRUE
086200     SET IX-PAR TO 1
086300     SEARCH TAB-PARTIDO-ENT
086400        AT END
086500           DISPLAY '* ERROR PARTIDO NO ENCONTRADO EN LIQUIDACION '
086600                    WS-PAR-ID-OPERAC-TXT
086700        WHEN TAB-PAR-ID (IX-PAR) EQUAL WS-PAR-ID-OPERAC-TXT
086800           SET WS-SI-ENCONTRADO TO TRUE
086900     END-SEARCH.
087000*
087100     IF WS-SI-ENCONTRADO
087200        PERFORM 4200-APLICAR-RESULTADO-I
087300           THRU 4200-APLICAR-RESULTADO-F
087400     END-IF.
087500*
087600 4100-LIQUIDAR-APUESTA-F. EXIT.
087700*
087800*----  ACREDITA O DEJA EN LA CASA SEGUN GANO, PERDIO O EMPATO ----
087900 4200-APLICAR-RESULTADO-I.
088000*
088100*    ------------------------------------------------------------
088200*    TRES CASOS SEGUN EL RESULTADO DEL PARTIDO (TAB-PAR-RESULT)
088300*    CONTRA EL LADO APOSTADO (TAB-APU-LADO):
088400*
088500*    EMPATE (DRAW) ......... SE DEVUELVE EL MONTO APOSTADO TAL
088600*                            CUAL, SIN GANANCIA NI PERDIDA; EL
088700*                            SALDO DE LA CASA NO SE MODIFICA.
088800*
088900*    GANO (LADO = RESULTADO) LA GANANCIA BRUTA ES EL MONTO
089000*                            APOSTADO POR LA TASA DEL LADO
089100*                            CORRESPONDIENTE (TASA-A O TASA-B
089200*                            SEGUN CORRESPONDA). EL CALCULO SE
089300*                            HACE EN WS-GANANCIA-CALC, UN CAMPO
089400*                            COMP-3 CON 4 DECIMALES, Y SE PASA
089500*                            LUEGO A WS-GANANCIA (COMP-3 SIN
089600*                            DECIMALES) CON UN SIMPLE MOVE: EN
089700*                            COBOL EL MOVE ENTRE CAMPOS NUMERICOS
089800*                            TRUNCA LOS DECIMALES SOBRANTES SIN
089900*                            REDONDEAR, QUE ES EXACTAMENTE LA
090000*                            REGLA PEDIDA (TRUNCAR HACIA CERO) -
090100*                            POR ESO NO SE USA ROUNDED EN NINGUN
090200*                            CALCULO DE ESTE PROGRAMA. AL SALDO
090300*                            DEL JUGADOR SE LE SUMA LA GANANCIA
090400*                            YA TRUNCADA MAS EL MONTO ORIGINAL
090500*                            APOSTADO (SE LE DEVUELVE LA FICHA);
090600*                            EL SALDO DE LA CASA SE REDUCE SOLO
090700*                            EN EL IMPORTE DE LA GANANCIA PAGADA,
090800*                            NO EN EL MONTO APOSTADO (ESE DINERO
090900*                            YA ERA DEL JUGADOR, SOLO ESTABA EN
091000*                            JUEGO MIENTRAS LA APUESTA ESTABA
091100*                            PENDIENTE DE LIQUIDAR).
091200*
091300*    PERDIO (OTHER) ........ EL JUGADOR NO RECUPERA EL MONTO
091400*                            APOSTADO: QUEDA EN PODER DE LA CASA,
091500*                            POR ESO SE SUMA A WS-SALDO-CASINO.
091600*    ------------------------------------------------------------
091700     EVALUATE TRUE
091800        WHEN TAB-PAR-RESULT (IX-PAR) EQUAL 'DRAW'
091900           ADD TAB-APU-MONTO (WS-IX-REPORTE)
092000              TO TAB-JUG-SALDO (IX-JUG)
092100        WHEN TAB-APU-LADO (WS-IX-REPORTE) EQUAL
092200                                  TAB-PAR-RESULT (IX-PAR)
092300           IF TAB-APU-LADO (WS-IX-REPORTE) EQUAL 'A'
092400              MOVE TAB-PAR-TASA-A (IX-PAR) TO WS-TASA-APLICADA
092500           ELSE
092600              MOVE TAB-PAR-TASA-B (IX-PAR) TO WS-TASA-APLICADA
092700           END-IF
092800           COMPUTE WS-GANANCIA-CALC =
092900                 TAB-APU-MONTO (WS-IX-REPORTE) * WS-TASA-APLICADA
093000           MOVE WS-GANANCIA-CALC TO WS-GANANCIA
093100           ADD WS-GANANCIA TO TAB-JUG-SALDO (IX-JUG)
093200           ADD TAB-APU-MONTO (WS-IX-REPORTE)
093300              TO TAB-JUG-SALDO (IX-JUG)
093400           ADD 1 TO TAB-JUG-GAN-APU (IX-JUG)
093500           SUBTRACT WS-GANANCIA FROM WS-SALDO-CASINO
093600        WHEN OTHER
093700           ADD TAB-APU-MONTO (WS-IX-REPORTE) TO WS-SALDO-CASINO
093800     END-EVALUATE.
093900*
094000 4200-APLICAR-RESULTADO-F. EXIT.
094100*
094200*----  ARMA Y GRABA EL INFORME FINAL EN DDRESUL -------------------
094300 5000-INFORME-I.
094400*
094500     PERFORM 5100-ESCRIBIR-LEGITIMOS-I THRU 5100-ESCRIBIR-LEGITIMOS-F
094600              VARYING WS-IX-REPORTE FROM 1 BY 1
094700              UNTIL WS-IX-REPORTE > WS-JUG-COUNT
094800     PERFORM 5200-SEPARADOR-LEGIT-I    THRU 5200-SEPARADOR-LEGIT-F
094900     PERFORM 5300-ESCRIBIR-ILEGITIMOS-I THRU 5300-ESCRIBIR-ILEGITIMOS-F
095000              VARYING WS-IX-REPORTE FROM 1 BY 1
095100              UNTIL WS-IX-REPORTE > WS-JUG-COUNT
095200     PERFORM 5400-SEPARADOR-ILEGIT-I   THRU 5400-SEPARADOR-ILEGIT-F
095300     PERFORM 5500-ESCRIBIR-SALDO-CASINO-I
095400        THRU 5500-ESCRIBIR-SALDO-CASINO-F.
095500*
095600 5000-INFORME-F. EXIT.
095700*
095800*----  SECCION 1: UNA LINEA POR JUGADOR LEGITIMO ------------------
095900 5100-ESCRIBIR-LEGITIMOS-I.
096000*
096100     IF TAB-JUG-ES-LEGIT (WS-IX-REPORTE)
096200        PERFORM 5110-CALC-WINRATE-I       THRU 5110-CALC-WINRATE-F
096300        PERFORM 5120-FORMATEAR-LEGIT-LIN-I
096400           THRU 5120-FORMATEAR-LEGIT-LIN-F
096500        PERFORM 6000-ESCRIBIR-LINEA-I     THRU 6000-ESCRIBIR-LINEA-F
096600        ADD 1 TO WS-LEGIT-COUNT
096700     END-IF.
096800*
096900 5100-ESCRIBIR-LEGITIMOS-F. EXIT.
097000*
097100*----  PORCENTAJE DE APUESTAS GANADAS, TRUNCADO A 2 DECIMALES ----
097200 5110-CALC-WINRATE-I.
097300*
097400*    ------------------------------------------------------------
097500*    WS-TASA-GAN-CALC ES UN COCIENTE (APUESTAS GANADAS SOBRE
097600*    APUESTAS TOTALES DEL JUGADOR) QUE PUEDE DAR UN VALOR CON
097700*    MUCHOS DECIMALES; EL INFORME SOLO PIDE DOS DECIMALES DE
097800*    PORCENTAJE, ASI QUE SE MULTIPLICA POR 100 EN UN CAMPO
097900*    INTERMEDIO (WS-TASA-GAN-CENTX) Y LUEGO SE SEPARA EN PARTE
098000*    ENTERA Y CENTESIMAL A MANO CON COMPUTE, EN LUGAR DE
098100*    APOYARSE EN UN PIC CON DECIMALES IMPLICITOS SOBRE EL CAMPO
098200*    EDITADO: ASI QUEDA EXPLICITO QUE EL TRUNCAMIENTO A DOS
098300*    DECIMALES SE HACE ANTES DE EDITAR, NO DESPUES, EVITANDO
098400*    QUE UNA CONVERSION A ZONA REDONDEE DE MAS.
098500*
098600*    SI EL JUGADOR NUNCA APOSTO (TOTAL DE APUESTAS EN CERO) NO
098700*    HAY DIVISION POSIBLE Y EL PORCENTAJE INFORMADO ES 00.00,
098800*    QUE ES EL VALOR CONVENIDO PARA "SIN APUESTAS", NO UN ERROR.
098900*    ------------------------------------------------------------
099000     IF TAB-JUG-TOT-APU (WS-IX-REPORTE) EQUAL ZEROS
099100        MOVE ZEROS TO WS-TASA-GAN-INT WS-TASA-GAN-CENT
099200     ELSE
099300        COMPUTE WS-TASA-GAN-CALC =
099400              TAB-JUG-GAN-APU (WS-IX-REPORTE) /
099500              TAB-JUG-TOT-APU (WS-IX-REPORTE)
099600        COMPUTE WS-TASA-GAN-CENTX = WS-TASA-GAN-CALC * 100
099700        COMPUTE WS-TASA-GAN-INT  = WS-TASA-GAN-CENTX / 100
099800        COMPUTE WS-TASA-GAN-CENT = WS-TASA-GAN-CENTX -
099900                                     (WS-TASA-GAN-INT * 100)
100000     END-IF
100100     MOVE WS-TASA-GAN-INT  TO WS-TASA-GAN-INT-ED
100200     MOVE WS-TASA-GAN-CENT TO WS-TASA-GAN-CENT-ED.
100300*
100400 5110-CALC-WINRATE-F. EXIT.
100500*
100600*----  ARMA LA LINEA DE UN JUGADOR LEGITIMO ------------------------
100700 5120-FORMATEAR-LEGIT-LIN-I.
100800*
100900     MOVE TAB-JUG-SALDO (WS-IX-REPORTE) TO WS-FORMATEAR-ENTRADA
101000     PERFORM 8000-FORMATEAR-ENTERO-I THRU 8000-FORMATEAR-ENTERO-F
101100     MOVE SPACES TO WS-LINEA-SALIDA
101200     STRING TAB-JUG-ID (WS-IX-REPORTE)  DELIMITED BY SIZE
101300            ' '                          DELIMITED BY SIZE
101400            WS-CAMPO-TRIM                DELIMITED BY SPACE
101500            ' '                          DELIMITED BY SIZE
101600            WS-TASA-GAN-INT-ED           DELIMITED BY SIZE
101700            ','                          DELIMITED BY SIZE
101800            WS-TASA-GAN-CENT-ED          DELIMITED BY SIZE
101900            INTO WS-LINEA-SALIDA
102000     END-STRING.
102100*
102200 5120-FORMATEAR-LEGIT-LIN-F. EXIT.
102300*
102400*----  LINEA EN BLANCO DESPUES DE LOS JUGADORES LEGITIMOS ---------
102500*      TR-4980: SI NO HUBO NINGUNO, VA UNA SEGUNDA EN BLANCO ------
102600 5200-SEPARADOR-LEGIT-I.
102700*
102800     MOVE SPACES TO WS-LINEA-SALIDA
102900     PERFORM 6000-ESCRIBIR-LINEA-I THRU 6000-ESCRIBIR-LINEA-F
103000     IF WS-LEGIT-COUNT EQUAL ZEROS
103100        PERFORM 6000-ESCRIBIR-LINEA-I THRU 6000-ESCRIBIR-LINEA-F
103200     END-IF.
103300*
103400 5200-SEPARADOR-LEGIT-F. EXIT.
103500*
103600*----  SECCION 2: UNA LINEA POR JUGADOR ILEGITIMO -----------------
103700 5300-ESCRIBIR-ILEGITIMOS-I.
103800*
103900     IF TAB-JUG-ES-ILEGIT (WS-IX-REPORTE)
104000        MOVE SPACES TO WS-LINEA-SALIDA
104100        STRING TAB-JUG-ID (WS-IX-REPORTE)          DELIMITED BY SIZE
104200               ' '                                  DELIMITED BY SIZE
104300               TAB-JUG-1RA-ILEGAL (WS-IX-REPORTE)   DELIMITED BY SIZE
104400               INTO WS-LINEA-SALIDA
104500        END-STRING
104600        PERFORM 6000-ESCRIBIR-LINEA-I THRU 6000-ESCRIBIR-LINEA-F
104700        ADD 1 TO WS-ILEGIT-COUNT
104800     END-IF.
104900*
105000 5300-ESCRIBIR-ILEGITIMOS-F. EXIT.
105100*
105200*----  LINEA EN BLANCO DESPUES DE LOS JUGADORES ILEGITIMOS --------
105300 5400-SEPARADOR-ILEGIT-I.
105400*
105500     MOVE SPACES TO WS-LINEA-SALIDA
105600     PERFORM 6000-ESCRIBIR-LINEA-I THRU 6000-ESCRIBIR-LINEA-F
105700     IF WS-ILEGIT-COUNT EQUAL ZEROS
105800        PERFORM 6000-ESCRIBIR-LINEA-I THRU 6000-ESCRIBIR-LINEA-F
105900     END-IF.
106000*
106100 5400-SEPARADOR-ILEGIT-F. EXIT.
106200*
106300*----  SECCION 3: SALDO FINAL DE LA CASA --------------------------
106400 5500-ESCRIBIR-SALDO-CASINO-I.
106500*
106600     MOVE WS-SALDO-CASINO TO WS-FORMATEAR-ENTRADA
106700     PERFORM 8000-FORMATEAR-ENTERO-I THRU 8000-FORMATEAR-ENTERO-F
106800     MOVE SPACES TO WS-LINEA-SALIDA
106900     MOVE WS-CAMPO-TRIM TO WS-LINEA-SALIDA
107000     PERFORM 6010-ESCRIBIR-ULTIMA-LI-I                             TR-5015
107010        THRU 6010-ESCRIBIR-ULTIMA-LI-F.                            TR-5015
107100*
107200 5500-ESCRIBIR-SALDO-CASINO-F. EXIT.
107300*
107400*----  GRABA UNA LINEA EN DDRESUL, CON X'0A' PROPIO AL FINAL ----- TR-5015
107410*      (DDRESUL ES DE LARGO VARIABLE; NO HAY ORGANIZATION LINE     TR-5015
107420*      SEQUENTIAL QUE AGREGUE FIN DE LINEA SOLO, ASI QUE LO        TR-5015
107430*      AGREGA ESTE PARRAFO EN CADA LINEA MENOS EN LA ULTIMA)       TR-5015
107500 6000-ESCRIBIR-LINEA-I.
107600*
107610     PERFORM 6050-CALC-LARGO-LINEA-I                               TR-5015
107620        THRU 6050-CALC-LARGO-LINEA-F                               TR-5015
107630     MOVE SPACES TO REG-ARCH-RESUL                                 TR-5015
107640     IF WS-LARGO-LINEA EQUAL ZEROS                                 TR-5015
107650        MOVE X'0A' TO REG-ARCH-RESUL (1:1)                         TR-5015
107660        MOVE 1 TO WS-LEN-RESUL                                     TR-5015
107670     ELSE                                                          TR-5015
107680        MOVE WS-LINEA-SALIDA (1:WS-LARGO-LINEA)                    TR-5015
107690           TO REG-ARCH-RESUL (1:WS-LARGO-LINEA)                    TR-5015
107695        COMPUTE WS-POS-LF = WS-LARGO-LINEA + 1                     TR-5015
107700        MOVE X'0A' TO REG-ARCH-RESUL (WS-POS-LF:1)                 TR-5015
107710        MOVE WS-POS-LF TO WS-LEN-RESUL                             TR-5015
107720     END-IF                                                        TR-5015
107730     WRITE REG-ARCH-RESUL                                          TR-5015
107800     IF FS-RESUL NOT EQUAL '00'
107900        DISPLAY '* ERROR EN WRITE ARCH-RESUL  FS=' FS-RESUL
108000        MOVE 9999 TO RETURN-CODE
108100     END-IF.
108200*
108300 6000-ESCRIBIR-LINEA-F. EXIT.
108310*
108320*----  GRABA LA ULTIMA LINEA DE DDRESUL, SIN X'0A' (TR-5015) ----- TR-5015
108330*      LA INTERFASE QUE CONSUME DDRESUL NO ACEPTA UN RENGLON       TR-5015
108340*      VACIO AL FINAL DEL ARCHIVO -----------------------------    TR-5015
108350 6010-ESCRIBIR-ULTIMA-LI-I.                                        TR-5015
108360*                                                                  TR-5015
108370     PERFORM 6050-CALC-LARGO-LINEA-I                               TR-5015
108380        THRU 6050-CALC-LARGO-LINEA-F                               TR-5015
108390     MOVE SPACES TO REG-ARCH-RESUL                                 TR-5015
108400     MOVE WS-LINEA-SALIDA (1:WS-LARGO-LINEA)                       TR-5015
108410        TO REG-ARCH-RESUL (1:WS-LARGO-LINEA)                       TR-5015
108420     MOVE WS-LARGO-LINEA TO WS-LEN-RESUL                           TR-5015
108430     WRITE REG-ARCH-RESUL                                          TR-5015
108440     IF FS-RESUL NOT EQUAL '00'                                    TR-5015
108450        DISPLAY '* ERROR EN WRITE ARCH-RESUL  FS=' FS-RESUL        TR-5015
108460        MOVE 9999 TO RETURN-CODE                                   TR-5015
108470     END-IF.                                                       TR-5015
108480*                                                                  TR-5015
108490 6010-ESCRIBIR-ULTIMA-LI-F. EXIT.                                  TR-5015
108500*                                                                  TR-5015
108510*----  BUSCA EL LARGO REAL DE WS-LINEA-SALIDA (SIN BLANCOS A LA    TR-5015
108520*      DERECHA), RECORRIENDO DE ATRAS PARA ADELANTE, SIN FUNCTION  TR-5015
108530*      ALGUNA (IGUAL ESTILO QUE 8050-BUSCAR-1ER-DIGITO-I) -------- TR-5015
108540 6050-CALC-LARGO-LINEA-I.                                          TR-5015
108550*                                                                  TR-5015
108560     MOVE 133 TO WS-PTR-LARGO.                                     TR-5015
108570     PERFORM 6060-BUSCAR-1ER-BLANCO-I                              TR-5015
108580        THRU 6060-BUSCAR-1ER-BLANCO-F.                             TR-5015
108590     MOVE WS-PTR-LARGO TO WS-LARGO-LINEA.                          TR-5015
108600*                                                                  TR-5015
108610 6050-CALC-LARGO-LINEA-F. EXIT.                                    TR-5015
108620*                                                                  TR-5015
108630 6060-BUSCAR-1ER-BLANCO-I.                                         TR-5015
108640*                                                                  TR-5015
108650     IF WS-PTR-LARGO EQUAL ZEROS                                   TR-5015
108660        GO TO 6060-BUSCAR-1ER-BLANCO-F                             TR-5015
108670     END-IF.                                                       TR-5015
108680     IF WS-LINEA-SALIDA (WS-PTR-LARGO:1) NOT EQUAL SPACE           TR-5015
108690        GO TO 6060-BUSCAR-1ER-BLANCO-F                             TR-5015
108700     END-IF.                                                       TR-5015
108710     SUBTRACT 1 FROM WS-PTR-LARGO.                                 TR-5015
108720     GO TO 6060-BUSCAR-1ER-BLANCO-I.                               TR-5015
108730*                                                                  TR-5015
108740 6060-BUSCAR-1ER-BLANCO-F. EXIT.                                   TR-5015
108750*
108800*----  FORMATEA UN ENTERO CON SIGNO, SIN CEROS A LA IZQUIERDA -----
108900*      ENTRADA: WS-FORMATEAR-ENTRADA     SALIDA: WS-CAMPO-TRIM ----
109000 8000-FORMATEAR-ENTERO-I.
109100*
109200     MOVE SPACES TO WS-CAMPO-TRIM
109300     IF WS-FORMATEAR-ENTRADA < ZEROS
109400        MOVE '-' TO WS-EDITAR-SIGNO
109500        COMPUTE WS-EDITAR-VALOR-ABS = ZEROS - WS-FORMATEAR-ENTRADA
109600     ELSE
109700        MOVE SPACE TO WS-EDITAR-SIGNO
109800        MOVE WS-FORMATEAR-ENTRADA TO WS-EDITAR-VALOR-ABS
109900     END-IF
110000     MOVE WS-EDITAR-VALOR-ABS TO WS-EDITAR-DIGITOS
110100     MOVE 1 TO WS-EDITAR-PTR
110200     PERFORM 8050-BUSCAR-1ER-DIGITO-I                              TR-5012
110300        THRU 8050-BUSCAR-1ER-DIGITO-F                              TR-5012
110400     IF WS-EDITAR-SIGNO EQUAL '-'                                  TR-5012
110500        STRING '-'                             DELIMITED BY SIZE   TR-5012
110600               WS-EDITAR-TEXTO (WS-EDITAR-PTR:) DELIMITED BY SIZE  TR-5012
110700               INTO WS-CAMPO-TRIM                                  TR-5012
110800        END-STRING                                                 TR-5012
110900     ELSE                                                          TR-5012
111000        MOVE WS-EDITAR-TEXTO (WS-EDITAR-PTR:) TO WS-CAMPO-TRIM     TR-5012
111100     END-IF.                                                       TR-5012
111200*                                                                  TR-5012
111300 8000-FORMATEAR-ENTERO-F. EXIT.                                    TR-5012
111400*                                                                  TR-5012
111500*----  AVANZA EL PUNTERO HASTA EL PRIMER DIGITO NO CERO ---------- TR-5012
111600*      (SUPRESION DE CEROS A LA IZQUIERDA, SIN FUNCTION ALGUNA) -- TR-5012
111700 8050-BUSCAR-1ER-DIGITO-I.                                         TR-5012
111800*                                                                  TR-5012
111900     IF WS-EDITAR-PTR EQUAL 11                                     TR-5012
112000        GO TO 8050-BUSCAR-1ER-DIGITO-F                             TR-5012
112100     END-IF.                                                       TR-5012
112200     IF WS-EDITAR-TEXTO (WS-EDITAR-PTR:1) NOT EQUAL '0'            TR-5012
112300        GO TO 8050-BUSCAR-1ER-DIGITO-F                             TR-5012
112400     END-IF.                                                       TR-5012
112500     ADD 1 TO WS-EDITAR-PTR.                                       TR-5012
112600     GO TO 8050-BUSCAR-1ER-DIGITO-I.                               TR-5012
112700*                                                                  TR-5012
112800 8050-BUSCAR-1ER-DIGITO-F. EXIT.                                   TR-5012
112900*
113000*----  CIERRE DE ARCHIVOS Y RESUMEN DE LA CORRIDA -----------------
113100 9999-FINAL-I.
113200*
113300     CLOSE ARCH-PARTI
113400     CLOSE ARCH-OPERA
113500     CLOSE ARCH-RESUL
113600     DISPLAY '=================================================='
113700     DISPLAY 'LIQUIDACION DE APUESTAS - RESUMEN DE EJECUCION'
113800     DISPLAY 'PARTIDOS LEIDOS DE DDPARTI : ' WS-PARTI-LEIDOS       TR-5016
113900     DISPLAY 'PARTIDOS CARGADOS      : ' WS-PAR-COUNT
114000     DISPLAY 'OPERACIONES LEIDAS     : ' WS-OPERA-LEIDAS
114100     DISPLAY 'JUGADORES DISTINTOS    : ' WS-JUG-COUNT
114200     DISPLAY 'APUESTAS ACEPTADAS     : ' WS-APU-COUNT
114300     DISPLAY 'JUGADORES LEGITIMOS    : ' WS-LEGIT-COUNT
114400     DISPLAY 'JUGADORES ILEGITIMOS   : ' WS-ILEGIT-COUNT
114500     DISPLAY 'SALDO FINAL DE LA CASA : ' WS-SALDO-CASINO.
114600*
114700 9999-FINAL-F. EXIT.
114800