000100*////////////////// (TABLA DE PARTIDOS) ///////////////////////
000200******************************************************************
000300*    COPY  CPPARTI                                              *
000400*    LAYOUT  TABLA DE PARTIDOS EN MEMORIA (TAB-PARTIDOS)        *
000500*    UN ELEMENTO POR PARTIDO CARGADO DE DDPARTI                 *
000600*    LARGO ELEMENTO = 52 BYTES                                  *
000700******************************************************************
000800*    HISTORIA:                                                  *
000900*    10/03/2024 RCM  ALTA INICIAL COPY PARA LIQUIDACION APUESTAS*
001000*    22/07/2024 RCM  TR-4471 SE AGREGA FILLER PARA USO FUTURO   *
001100******************************************************************
001200*    POSICION RELATIVA (01:36) ID DEL PARTIDO (UUID)            *
001300    03  TAB-PAR-ID              PIC X(36).
001400*    POSICION RELATIVA (37:06) TASA DE PAGO SI GANA LADO A      *
001500    03  TAB-PAR-TASA-A          PIC S9(02)V9(04) COMP-3
001600                                               VALUE ZEROS.
001700*    POSICION RELATIVA (43:06) TASA DE PAGO SI GANA LADO B      *
001800    03  TAB-PAR-TASA-B          PIC S9(02)V9(04) COMP-3
001900                                               VALUE ZEROS.
002000*    POSICION RELATIVA (49:04) RESULTADO DEL PARTIDO            *
002100*    'A   ' = GANO LADO A ; 'B   ' = GANO LADO B                *
002200*    'DRAW' = EMPATE                                            *
002300    03  TAB-PAR-RESULT          PIC X(04)    VALUE SPACES.
002400*    POSICION RELATIVA (53:05) PARA USO FUTURO                  *
002500    03  FILLER                  PIC X(05)    VALUE SPACES.
