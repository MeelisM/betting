000100*////////////////// (TABLA DE APUESTAS ACEPTADAS) //////////////
000200******************************************************************
000300*    COPY  CPAPUJUG                                             *
000400*    LAYOUT  TABLA DE APUESTAS ACEPTADAS EN MEMORIA             *
000500*    (TAB-APUESTAS) - UN ELEMENTO POR APUESTA ACEPTADA, EN EL   *
000600*    ORDEN EN QUE FUE ACEPTADA (ORDEN DE LIQUIDACION)           *
000700*    LARGO ELEMENTO = 78 BYTES                                  *
000800******************************************************************
000900*    HISTORIA:                                                  *
001000*    10/03/2024 RCM  ALTA INICIAL COPY PARA LIQUIDACION APUESTAS*
001100*    22/07/2024 RCM  TR-4471 SE AGREGA FILLER PARA USO FUTURO   *
001200******************************************************************
001300*    POSICION RELATIVA (01:36) ID DEL JUGADOR APOSTADOR         *
001400    03  TAB-APU-JUG-ID          PIC X(36).
001500*    POSICION RELATIVA (37:36) ID DEL PARTIDO APOSTADO          *
001600    03  TAB-APU-PAR-ID          PIC X(36).
001700*    POSICION RELATIVA (73:09) MONEDAS APOSTADAS (LA APUESTA)   *
001800    03  TAB-APU-MONTO           PIC S9(09) COMP-3
001900                                               VALUE ZEROS.
002000*    POSICION RELATIVA (82:01) LADO APOSTADO ('A' O 'B')        *
002100    03  TAB-APU-LADO            PIC X(01)    VALUE SPACES.
002200*    POSICION RELATIVA (83:05) PARA USO FUTURO                  *
002300    03  FILLER                  PIC X(05)    VALUE SPACES.
