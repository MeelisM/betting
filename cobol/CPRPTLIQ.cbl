000100*////////////////// (LINEA DE INFORME DE LIQUIDACION) //////////
000200******************************************************************
000300*    COPY  CPRPTLIQ                                             *
000400*    AREA DE TRABAJO PARA ARMAR CADA LINEA DEL ARCHIVO DDRESUL  *
000500*    SE CONSTRUYE CON STRING, POR ESO NO LLEVA COLUMNAS FIJAS.  *
000600*    LARGO MAXIMO DE LINEA = 133 BYTES                          *
000700******************************************************************
000800*    HISTORIA:                                                  *
000900*    10/03/2024 RCM  ALTA INICIAL COPY PARA LIQUIDACION APUESTAS*
001000******************************************************************
001100 01  WS-LINEA-SALIDA             PIC X(133)   VALUE SPACES.
