000100*--------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*--------------------------------------------------------------
000400 PROGRAM-ID.      PGMCNVNU.
000500 AUTHOR.          R CACERES MOLINA.
000600 INSTALLATION.    GTE SISTEMAS - LIQUIDACION DE APUESTAS.
000700 DATE-WRITTEN.    03/10/1991.
000800 DATE-COMPILED.
000900 SECURITY.        NINGUNA.
001000******************************************************************
001100*          RUTINA GENERAL DE CONVERSION NUMERICA                *
001200*                                                                *
001300*     - RECIBE POR LINKAGE UN CAMPO DE TEXTO CON DIGITOS,       *
001400*       JUSTIFICADO A LA DERECHA (ESPACIOS A LA IZQUIERDA).     *
001500*     - REEMPLAZA LOS ESPACIOS DE LA IZQUIERDA POR CEROS.       *
001600*     - DEVUELVE EL VALOR NUMERICO EQUIVALENTE EMPAQUETADO.     *
001700*     - SI EL CAMPO RECIBIDO ESTA TOTALMENTE EN BLANCO SE       *
001800*       DEVUELVE CERO (CAMPO OPCIONAL AUSENTE EN EL ARCHIVO).   *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS
002100*    ---------------------------------------------------------
002200*    03/10/1991 RCM        ALTA INICIAL - USADA POR PGMRUCAF
002300*    14/11/1994 RCM        TR-1123 SE AGREGA CHEQUEO DE BLANCOS
002400*    02/02/1999 RCM        Y2K - SIN IMPACTO, NO MANEJA FECHAS
002500*    15/09/2003 J.PEREZ    TR-3390 REUTILIZADA POR PGMLQBET
002600*                          PARA CONVERTIR MONTOS Y TASAS
002700*    22/07/2024 RCM        TR-4471 REVISION GENERAL DE COMENTARIOS
002800*    10/08/2026 R.TORRES   TR-4980 SE AGREGA VALIDACION DE CLASE
002900*                          DE DIGITOS ANTES DE CONVERTIR
003000*    10/08/2026 R.TORRES   TR-5014 SE SACA LA REDEFINICION DE
003100*                          BYTE SUELTO (NO SE USABA); LA VISTA
003200*                          NUMERICA WS-TEXTO-REC-NU PASA A SER
003300*                          LA QUE REALMENTE MUEVE PGMCNVNU HACIA
003400*                          LK-VALOR, Y SE AGREGA UN CONTADOR DE
003500*                          DIGITOS SIGNIFICATIVOS PARA EL LOG DE
003600*                          DIAGNOSTICO (PEDIDO DE SOPORTE N2)
003650*    10/08/2026 R.TORRES   TR-5017 SE AGREGA FILLER DE RELLENO A
003660*                          LK-CONVERSION, IGUAL QUE EN LAS AREAS
003670*                          DE COMUNICACION DE OTRAS RUTINAS DEL
003680*                          SISTEMA (PEDIDO DE AUDITORIA DE COPYS)
003700*    ---------------------------------------------------------
003800*
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.                                                    TR-4980
004300     CLASS DIGITOS-VALIDOS IS '0' '1' '2' '3' '4' '5' '6' '7'      TR-4980
004400                              '8' '9'.                             TR-4980
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300*=======================*
005400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005500*
005600 01  WS-TEXTO-REC             PIC X(09)    VALUE SPACES.
005700 01  WS-TEXTO-REC-JR REDEFINES WS-TEXTO-REC
005800                              PIC X(09) JUSTIFIED RIGHT.
005900 01  WS-TEXTO-REC-NU REDEFINES WS-TEXTO-REC                        TR-5014
006000                              PIC 9(09).                           TR-5014
006100 01  WS-TEXTO-REC-TB REDEFINES WS-TEXTO-REC.                       TR-5014
006200     03  WS-TEXTO-DIGITO      PIC X(01) OCCURS 9 TIMES.            TR-5014
006300*
006400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
006500 77  WS-CANT-DIGITOS          PIC 9(02) COMP VALUE ZEROS.          TR-5014
006600 77  WS-IX-DIGITO             PIC 9(02) COMP VALUE ZEROS.          TR-5014
006700*--------------------------------------------------------------
006800 LINKAGE SECTION.
006900*================*
007000 01  LK-CONVERSION.
007100     03  LK-TEXTO             PIC X(09).
007200     03  LK-VALOR             PIC S9(09) COMP-3.
007250     03  FILLER               PIC X(09).                           TR-5017
007300*
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 PROCEDURE DIVISION USING LK-CONVERSION.
007600*
007700 MAIN-PROGRAM.
007800*
007900     PERFORM 1000-INICIO     THRU 1000-INICIO-F
008000     PERFORM 2000-PROCESO    THRU 2000-PROCESO-F
008100     PERFORM 9999-FINAL      THRU 9999-FINAL-F.
008200*
008300 MAIN-PROGRAM-F. GOBACK.
008400*
008500*----  CUERPO INICIO --------------------------------------------
008600 1000-INICIO.
008700*
008800     MOVE ZEROS         TO RETURN-CODE
008900     MOVE ZEROS         TO LK-VALOR
009000     MOVE ZEROS         TO WS-CANT-DIGITOS                         TR-5014
009100     MOVE LK-TEXTO      TO WS-TEXTO-REC-JR.
009200*
009300 1000-INICIO-F. EXIT.
009400*
009500*----  CUERPO PRINCIPAL DE PROCESO -------------------------------
009600 2000-PROCESO.
009700*
009800     IF WS-TEXTO-REC EQUAL SPACES THEN
009900        MOVE ZEROS TO LK-VALOR
010000     ELSE                                                          TR-4980
010100        INSPECT WS-TEXTO-REC REPLACING LEADING SPACE BY ZERO       TR-4980
010200        IF WS-TEXTO-REC-JR IS DIGITOS-VALIDOS                      TR-4980
010300           MOVE WS-TEXTO-REC-NU TO LK-VALOR                        TR-5014
010400           PERFORM 2050-CONTAR-DIGITOS-I                           TR-5014
010500              THRU 2050-CONTAR-DIGITOS-F                           TR-5014
010600        ELSE                                                       TR-4980
010700           MOVE ZEROS TO LK-VALOR                                  TR-4980
010800           MOVE 9999  TO RETURN-CODE                               TR-4980
010900           DISPLAY '* ERROR PGMCNVNU - TEXTO NO NUMERICO : '       TR-4980
011000              LK-TEXTO                                             TR-4980
011100        END-IF
011200     END-IF.
011300*
011400 2000-PROCESO-F. EXIT.
011500*
011600*----  CUENTA CUANTAS POSICIONES NO SON CERO (DIGITOS UTILES) --   TR-5014
011700*      SE USA PARA EL LOG DE DIAGNOSTICO DE 9999-FINAL --------    TR-5014
011800 2050-CONTAR-DIGITOS-I.                                            TR-5014
011900*                                                                  TR-5014
012000     MOVE 1 TO WS-IX-DIGITO.                                       TR-5014
012100     PERFORM 2060-CONTAR-1-DIGITO-I                                TR-5014
012200        THRU 2060-CONTAR-1-DIGITO-F.                               TR-5014
012300*                                                                  TR-5014
012400 2050-CONTAR-DIGITOS-F. EXIT.                                      TR-5014
012500*                                                                  TR-5014
012600*----  RECORRE LAS 9 POSICIONES SIN PERFORM ... END-PERFORM ---    TR-5014
012700 2060-CONTAR-1-DIGITO-I.                                           TR-5014
012800*                                                                  TR-5014
012900     IF WS-IX-DIGITO > 9                                           TR-5014
013000        GO TO 2060-CONTAR-1-DIGITO-F                               TR-5014
013100     END-IF.                                                       TR-5014
013200     IF WS-TEXTO-DIGITO (WS-IX-DIGITO) NOT EQUAL '0'               TR-5014
013300        ADD 1 TO WS-CANT-DIGITOS                                   TR-5014
013400     END-IF.                                                       TR-5014
013500     ADD 1 TO WS-IX-DIGITO.                                        TR-5014
013600     GO TO 2060-CONTAR-1-DIGITO-I.                                 TR-5014
013700*                                                                  TR-5014
013800 2060-CONTAR-1-DIGITO-F. EXIT.                                     TR-5014
013900*
014000*----  CUERPO FINAL -----------------------------------------------
014100 9999-FINAL.
014200*
014300     DISPLAY 'PGMCNVNU - TEXTO RECIBIDO : ' LK-TEXTO
014400     DISPLAY 'PGMCNVNU - VALOR DEVUELTO : ' LK-VALOR.
014500     DISPLAY 'PGMCNVNU - DIGITOS SIGNIFICATIVOS : '                TR-5014
014600        WS-CANT-DIGITOS.                                           TR-5014
014700*
014800 9999-FINAL-F. EXIT.
014900