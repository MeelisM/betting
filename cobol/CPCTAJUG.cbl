000100*////////////////// (TABLA DE CUENTAS DE JUGADOR) //////////////
000200******************************************************************
000300*    COPY  CPCTAJUG                                             *
000400*    LAYOUT  TABLA DE CUENTAS DE JUGADOR EN MEMORIA             *
000500*    (TAB-JUGADORES) - UN ELEMENTO POR JUGADOR VISTO EN         *
000600*    DDOPERA, EN EL ORDEN EN QUE SE DIO DE ALTA                 *
000700*    LARGO ELEMENTO = 151 BYTES                                 *
000800******************************************************************
000900*    HISTORIA:                                                  *
001000*    10/03/2024 RCM  ALTA INICIAL COPY PARA LIQUIDACION APUESTAS*
001100*    05/04/2024 RCM  TR-4398 SE AGREGA PRIMERA OPERACION ILEGAL *
001200*    22/07/2024 RCM  TR-4471 SE AGREGA FILLER PARA USO FUTURO   *
001300******************************************************************
001400*    POSICION RELATIVA (001:36) ID DEL JUGADOR (UUID)           *
001500    03  TAB-JUG-ID              PIC X(36).
001600*    POSICION RELATIVA (037:09) SALDO ACTUAL EN MONEDAS         *
001700    03  TAB-JUG-SALDO           PIC S9(09) COMP-3
001800                                               VALUE ZEROS.
001900*    POSICION RELATIVA (046:05) CANTIDAD DE APUESTAS ACEPTADAS  *
002000    03  TAB-JUG-TOT-APU         PIC 9(05) COMP VALUE ZEROS.
002100*    POSICION RELATIVA (051:05) CANTIDAD DE APUESTAS GANADAS    *
002200    03  TAB-JUG-GAN-APU         PIC 9(05) COMP VALUE ZEROS.
002300*    POSICION RELATIVA (056:01) BANDERA DE JUGADOR LEGITIMO     *
002400*    'Y' = JUGADOR LEGITIMO ; 'N' = JUGADOR MARCADO ILEGITIMO   *
002500    03  TAB-JUG-LEGIT           PIC X(01)    VALUE 'Y'.
002600        88  TAB-JUG-ES-LEGIT              VALUE 'Y'.
002700        88  TAB-JUG-ES-ILEGIT             VALUE 'N'.
002800*    POSICION RELATIVA (057:90) TEXTO DE LA 1RA OPERACION       *
002900*    ILEGAL DEL JUGADOR (SOLO SE GRABA UNA VEZ, LA PRIMERA)     *
003000    03  TAB-JUG-1RA-ILEGAL      PIC X(90)    VALUE SPACES.
003100*    POSICION RELATIVA (147:05) PARA USO FUTURO                 *
003200    03  FILLER                  PIC X(05)    VALUE SPACES.
